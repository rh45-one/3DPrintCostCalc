****** ***************************** Top of Data *****************************
000100     *================================================================*
000110     *        RECORD OF PRINT-JOB SETTINGS FILE                        *
000120     *================================================================*
000130     *  05/12/2019  RCH   ORIGINAL COPYBOOK LAYOUT FOR PRNCOST         *
000140     *  02/03/2021  RCH   ADDED PRT-ASSIGNED-UNITS/PRT-ENERGY-COST FOR *
000150     *                    THE OPTIMIZER/COST REPORT (REQ CR-2021-014)  *
000160     *  09/14/1999  JS    Y2K - JOB-PARM DATES NOT AFFECTED, NO CHANGE *
000170     *  09/08/2026  RCH   ADDED CT-TOTALS-ALT REDEFINES SO OPERATIONS  *
000180     *                    CAN DUMP THE GRAND TOTALS AS ONE FLAT FIELD  *
000190     *                    ON A BAD-TOTALS ABEND (REQ-26-243)           *
000200     *================================================================*
000210      01  JOB-PARM-WS.
000220     *
000230     *  UNITS TO BE PRINTED IN THIS BATCH RUN
000240          05  JP-TOTAL-UNITS               PIC 9(05).
000250     *
000260     *  GRAMS OF MATERIAL REQUIRED PER UNIT
000270          05  JP-MATERIAL-PER-UNIT         PIC 9(05)V9(02).
000280     *
000290     *  COMMISSION DOLLARS PAID PER UNIT PRINTED
000300          05  JP-COMMISSION-PER-UNIT       PIC 9(05)V9(02).
000310     *
000320     *  MATERIAL COST, DOLLARS PER KILOGRAM
000330          05  JP-MATERIAL-COST-PER-KG      PIC 9(05)V9(02).
000340     *
000350     *  DOES A SUPPLIER DISCOUNT APPLY TO THIS RUN
000360          05  JP-HAS-DISCOUNT              PIC X(01).
000370              88  JP-DISCOUNT-APPLIES          VALUE 'Y'.
000380              88  JP-DISCOUNT-NOT-APPLIED      VALUE 'N'.
000390     *
000400     *  DISCOUNT FRACTION, ALREADY DIVIDED BY 100 (.1000 = 10%)
000410          05  JP-DISCOUNT-RATE             PIC 9(01)V9(04).
000420     *
000430     *  ENERGY COST, DOLLARS PER KILOWATT-HOUR
000440          05  JP-ENERGY-COST-PER-KWH       PIC 9(03)V9(04).
000450          05  FILLER                        PIC X(10).
000460     *
000470     *================================================================*
000480     *        PRINTER ROSTER TABLE (LOADED FROM SETTINGS.TXT)          *
000490     *================================================================*
000500      01  PRINTER-TABLE.
000510          05  PRT-COUNT                    PIC S9(04) COMP VALUE 0.
000520          05  PRT-ITEM OCCURS 50 TIMES
000530                       INDEXED BY PRT-IDX.
000540     *
000550     *      PRINTER'S IDENTIFYING NICKNAME (KEY TO THIS ROW)
000560              10  PRT-NICKNAME              PIC X(20).
000570     *
000580     *      KWH CONSUMED PER HOUR OF PRINTING
000590              10  PRT-POWER-CONSUMPTION     PIC 9(03)V9(04).
000600     *
000610     *      HOURS REQUIRED TO PRINT ONE UNIT
000620              10  PRT-PRINT-TIME-PER-UNIT   PIC 9(03)V9(04).
000630     *
000640     *      NOZZLE DIAMETER, MILLIMETERS
000650              10  PRT-NOZZLE-SIZE           PIC 9(01)V9(02).
000660     *
000670     *      MAXIMUM UNITS PRINTABLE PER BATCH ON THIS BED
000680              10  PRT-BED-CAPACITY          PIC 9(04).
000690     *
000700     *      UNITS ASSIGNED BY THE OPTIMIZER (DISTRIBUTION-ENTRY)
000710              10  PRT-ASSIGNED-UNITS        PIC 9(05) COMP VALUE 0.
000720     *
000730     *      THIS PRINTER'S ENERGY COST (COST-REPORT-LINE)
000740              10  PRT-ENERGY-COST           PIC 9(07)V9(02) VALUE 0.
000750     *
000760              10  FILLER                    PIC X(10).
000770     *
000780     *================================================================*
000790     *  FLAT ALTERNATE VIEW OF THE ROSTER, FOR THE "BAD ROSTER ROW"    *
000800     *  DIAGNOSTIC DUMP IN PRNCOST WHEN A CAPACITY LOOKS WRONG         *
000810     *================================================================*
000820      01  PRT-ITEM-ALT REDEFINES PRINTER-TABLE.
000830          05  PRT-ALT-COUNT            PIC S9(04) COMP.
000840          05  PRT-ALT-ROW OCCURS 50 TIMES
000850                       INDEXED BY PRT-ALT-IDX.
000860              10  PRT-ALT-TEXT          PIC X(63).
000870     *
000880     *================================================================*
000890     *        GRAND TOTALS FOR THE COST REPORT                        *
000900     *================================================================*
000910      01  COST-TOTALS-WS.
000920          05  CT-MATERIAL-COST             PIC 9(09)V9(02) VALUE 0.
000930          05  CT-ENERGY-COST                PIC 9(09)V9(02) VALUE 0.
000940          05  CT-PRODUCTION-COST            PIC 9(09)V9(02) VALUE 0.
000950          05  CT-COST-WITH-COMMISSION       PIC 9(09)V9(02) VALUE 0.
000960          05  FILLER                        PIC X(08).
000970     *
000980     *================================================================*
000990     *  FLAT ALTERNATE VIEW OF THE GRAND TOTALS, FOR THE ABEND DUMP     *
001000     *  LINE WRITTEN BY 900-ERROR WHEN A TOTALS FIELD LOOKS WRONG       *
001010     *================================================================*
001020      01  CT-TOTALS-ALT REDEFINES COST-TOTALS-WS.
001030          05  CT-ALT-DUMP-LINE              PIC X(52).
****** **************************** Bottom of Data ***************************

