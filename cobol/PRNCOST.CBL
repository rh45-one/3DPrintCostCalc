****** ***************************** Top of Data *****************************
000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID. PRNCOST.
000130       AUTHOR. ROBERTO CHIRINOS.
000140       INSTALLATION. IBM-BCP.
000150       DATE-WRITTEN. 14/03/1991.
000160       DATE-COMPILED. 14/03/1991.
000170       SECURITY. NON-CONFIDENTIAL.
000180      *===============================================================*
000190      * PRNCOST -- 3-D PRINT JOB COSTING BATCH RUN                   =*
000200      * READS THE PRINT-JOB SETTINGS FILE (JOB PARAMETERS + PRINTER  =*
000210      * ROSTER), DISTRIBUTES THE UNIT QUANTITY ACROSS THE ROSTER,    =*
000220      * COMPUTES MATERIAL/ENERGY/COMMISSION COSTS, WRITES THE COST   =*
000230      * REPORT, AND RE-EXPORTS THE SETTINGS FOR THE NEXT RUN.        =*
000240      *===============================================================*
000250      *  DATE       PGMR  TICKET       DESCRIPTION                    *
000260      *  ---------  ----  -----------  ------------------------------ *
000270      *  14/03/1991 RCH   NEW          ORIGINAL PROGRAM - REPLACES    *
000280      *                                THE MANUAL PRINTER LOG SHEETS  *
000290      *  02/11/1991 RCH   REQ-91-118   ADDED SUPPLIER DISCOUNT RATE   *
000300      *                                TO MATERIAL COST CALCULATION   *
000310      *  19/07/1992 RCH   REQ-92-054   COMMISSION-PER-UNIT ADDED TO   *
000320      *                                THE GRAND TOTAL LINE           *
000330      *  23/01/1993 RCH   REQ-93-002   BED-CAPACITY BATCHING RULE -   *
000340      *                                PRINTERS NOW SHARE UNITS ONE   *
000350      *                                AT A TIME INSTEAD OF BY RATIO  *
000360      *  11/08/1994 JLM   REQ-94-071   PAGE BREAK AT 60 LINES ON THE  *
000370      *                                COST REPORT (PRINTER OPS REQ)  *
000380      *  06/12/1995 RCH   REQ-95-039   SETTINGS FILE NOW RE-EXPORTED  *
000390      *                                AT END OF RUN FOR NEXT BATCH   *
000400      *  17/09/1998 JLM   Y2K-098      NO 2-DIGIT-YEAR STORAGE FIELDS *
000410      *                                IN THIS PROGRAM - REVIEWED OK  *
000420      *  30/03/1999 JLM   Y2K-114      CONFIRMED ACCEPT FROM DATE     *
000430      *                                USAGE IS REPORT-HEADING ONLY,  *
000440      *                                NO CENTURY-SENSITIVE MATH      *
000450      *  14/02/2001 RCH   REQ-01-009   ROSTER SIZE RAISED TO 50 SHOP  *
000460      *                                FLOOR PRINTERS (WAS 20)        *
000470      *  05/10/2004 RCH   REQ-04-077   DISCOUNT-NOT-MET PATH NOW      *
000480      *                                SKIPS THE MULTIPLY ENTIRELY    *
000490      *  22/06/2009 DMV   REQ-09-031   ENERGY COST PER PRINTER NOW    *
000500      *                                CARRIED ON THE ROSTER TABLE    *
000510      *                                FOR THE DETAIL REPORT LINE     *
000520      *  09/08/2026 RCH   REQ-26-241   SETTINGS FILE DISCOUNT FLAG    *
000530      *                                NOW READ/WRITTEN AS LITERAL    *
000540      *                                TRUE/FALSE TEXT PER THE UPDATED*
000550      *                                FILE INTERFACE (WAS Y/N ONLY)  *
000560      *  09/08/2026 RCH   REQ-26-242   SHOP STANDARDS AUDIT - PULLED   *
000570      *                                END-OF-FILE SWITCH AND PAGE    *
000580      *                                COUNTER OUT TO 77-LEVELS AND    *
000590      *                                EXPANDED PROCEDURE DIVISION     *
000600      *                                NARRATIVE COMMENTS TO MATCH     *
000610      *                                COPYBOOK DOCUMENTATION LEVEL    *
000620      *  09/08/2026 RCH   REQ-26-243   ADDED CT-TOTALS-ALT REDEFINES   *
000630      *                                TO PRNTREC FOR THE GRAND-TOTALS *
000640      *                                ABEND DUMP LINE IN 900-ERROR    *
000650      *===============================================================*
000660       ENVIRONMENT DIVISION.
000670       CONFIGURATION SECTION.
000680       SOURCE-COMPUTER. IBM-370.
000690       OBJECT-COMPUTER. IBM-370.
000700      * C01 NAMES THE CARRIAGE-CONTROL CHANNEL PUNCHED FOR TOP-OF-FORM
000710      * SKIP ON THE COST REPORT'S PRINTER - REFERENCED BY THE FORMS
000720      * OVERLAY WHEN THIS REPORT RUNS ON THE SHOP FLOOR PRINTER.
000730       SPECIAL-NAMES.
000740           C01 IS TOP-OF-FORM.
000750       INPUT-OUTPUT SECTION.
000760       FILE-CONTROL.
000770      * SETTIN CARRIES THE JOB PARAMETERS + PRINTER ROSTER IN, ONE
000780      * COMMA-DELIMITED LINE PER RECORD - SEE 150-IMPORT-SETTINGS.
000790           SELECT SETTIN   ASSIGN   TO PRNTIN
000800              FILE STATUS  IS  FS-STAT-SETTIN.
000810      * RPTFILE IS THE PRINTED COST REPORT - SEE 400-WRITE-COST-REPORT.
000820           SELECT RPTFILE  ASSIGN   TO PRNTRPT
000830              FILE STATUS  IS  FS-STAT-RPT.
000840      * SETTOUT RE-EXPORTS THE SAME PARAMETERS + ROSTER SO THE NEXT
000850      * SCHEDULED RUN PICKS UP WHERE THIS ONE LEFT OFF - SEE
000860      * 800-EXPORT-SETTINGS. IT IS NOT MERELY AN ECHO OF SETTIN - THE
000870      * ROSTER'S ASSIGNED-UNITS/ENERGY-COST COLUMNS HAVE BEEN FILLED IN
000880      * BY THE OPTIMIZER AND COST CALCULATOR BY THE TIME IT IS WRITTEN.
000890           SELECT SETTOUT  ASSIGN   TO PRNTOUT
000900              FILE STATUS  IS  FS-STAT-SETTOUT.
000910       DATA DIVISION.
000920       FILE SECTION.
000930      * 200-BYTE VARIABLE-CONTENT LINE - HOLDS EITHER THE ONE
000940      * JOB-PARAMETERS LINE OR ONE PRINTER ROSTER LINE, COMMA
000950      * DELIMITED, EXACTLY AS SHIPPED BY THE FRONT-OFFICE SCHEDULER.
000960       FD  SETTIN
000970           RECORDING MODE IS F
000980           BLOCK CONTAINS 0 RECORDS
000990           RECORD CONTAINS 200 CHARACTERS
001000           DATA RECORD IS SETTIN-REC.
001010       01  SETTIN-REC                          PIC X(200).
001020      * 133-BYTE PRINT LINE, WIDE ENOUGH FOR THE SHOP-FLOOR PRINTER
001030      * FORMS USED BY THE REST OF THIS SHOP'S BATCH REPORTS.
001040       FD  RPTFILE
001050           RECORDING MODE IS F
001060           RECORD CONTAINS 133 CHARACTERS
001070           BLOCK CONTAINS 0 RECORDS
001080           DATA RECORD IS CRPT-LINE.
001090       01  CRPT-LINE                           PIC X(133).
001100      * SAME 200-BYTE LAYOUT AS SETTIN - WRITTEN BY 800-EXPORT-
001110      * SETTINGS ONCE THE OPTIMIZER AND COST CALCULATOR HAVE RUN.
001120       FD  SETTOUT
001130           RECORDING MODE IS F
001140           BLOCK CONTAINS 0 RECORDS
001150           RECORD CONTAINS 200 CHARACTERS
001160           DATA RECORD IS SETTOUT-REC.
001170       01  SETTOUT-REC                         PIC X(200).
001180      *
001190       WORKING-STORAGE SECTION.
001200      * STANDALONE 77-LEVEL COUNTERS AND SWITCH, BROKEN OUT OF THE
001210      * GROUP ITEMS BELOW PER THE SHOP'S USUAL PRACTICE FOR A ONE-OFF
001220      * SENTINEL OR PAGE COUNTER (SEE TABLES01/HOSPEDIT COPY BOOKS).
001230      * WS-NUM-PAGES IS NOT PRINTED ON THE REPORT ITSELF - IT ONLY
001240      * FEEDS THE OPERATOR-FACING RUN LOG WRITTEN BY 900-TERMINAR.
001250       77  WS-NUM-PAGES                     PIC S9(4) COMP VALUE 0.
001260      * SW-END-FILE IS SET BY 160-READ-SETTIN-LINE AND TESTED BY
001270      * EVERY PARAGRAPH THAT DRIVES A READ LOOP OVER SETTIN.
001280       77  SW-END-FILE                       PIC X VALUE '0'.
001290           88 END-FILE                          VALUE '1'.
001300           88 NOT-END                           VALUE '0'.
001310      *Working Variables - Optimizer Counters and Loop Controls
001320       01  WS-CONTADORES.
001330      * PERFORM VARYING INDEX OVER THE TOTAL UNITS BEING DISTRIBUTED
001340           05  WS-UNIT-CTR                 PIC S9(7) COMP VALUE 0.
001350      * PRT-IDX OF THE PRINTER CURRENTLY LEADING THE 220 SEARCH
001360           05  WS-BEST-IDX                  PIC S9(4) COMP VALUE 0.
001370      * CEILING BATCH COUNT FOR THE PRINTER BEING EVALUATED
001380           05  WS-BATCHES                   PIC S9(7) COMP VALUE 0.
001390      * LEFTOVER FROM THE BATCH-COUNT DIVIDE, TESTED FOR CEILING-UP
001400           05  WS-REMAINDER                 PIC S9(7) COMP VALUE 0.
001410      * PRINT LINES USED ON THE CURRENT PAGE, PRIMED HIGH TO FORCE
001420      * A TITLE ON THE VERY FIRST LINE WRITTEN
001430           05  WS-NUM-LINES                 PIC S9(4) COMP VALUE 61.
001440      * ONE MORE THAN THE PRINTER'S CURRENT ASSIGNED-UNITS, USED TO
001450      * PROJECT WHAT ITS BATCH COUNT WOULD BECOME
001460           05  WS-UNITS-PLUS-ONE            PIC S9(7) COMP VALUE 0.
001470           05  FILLER                       PIC X(06).
001480      *Calculation Variables - Intermediate Results of the Cost Math,
001490      *Kept at Four Decimal Places Until the Final ROUNDED COMPUTE
001500      *Into a COST-TOTALS-WS Field in 300-CALCULATE-COSTS.
001510       01  WS-CALC-VARS.
001520      * SMALLEST PROJECTED COMPLETION TIME SEEN SO FAR THIS PASS
001530           05  WS-BEST-TIME                PIC 9(9)V9(4) VALUE ZERO.
001540      * PROJECTED COMPLETION TIME FOR THE PRINTER BEING EVALUATED
001550           05  WS-PROJ-TIME                PIC 9(9)V9(4) VALUE ZERO.
001560      * TOTAL MATERIAL REQUIRED FOR THE RUN, CONVERTED TO KILOGRAMS
001570           05  WS-MATERIAL-KG              PIC 9(9)V9(4) VALUE ZERO.
001580      * MATERIAL COST BEFORE DISCOUNT/ROUNDING INTO CT-MATERIAL-COST
001590           05  WS-MATERIAL-COST-RAW        PIC 9(9)V9(4) VALUE ZERO.
001600      *Token-Parsing Work Area (Settings Import) - Seven Slots Cover
001610      *the Widest Line on the File, the Seven-Field Job Parameters
001620      *Line - a Five-Field Printer Line Only Uses WS-TOK-1 thru -5.
001630       01  WS-TOKEN-VARS.
001640      * TOKEN 1 - TOTAL UNITS, OR PRINTER NICKNAME ON A ROSTER LINE
001650           05  WS-TOK-1                     PIC X(20).
001660      * TOKEN 2 - MATERIAL GRAMS/UNIT, OR PRINTER POWER CONSUMPTION
001670           05  WS-TOK-2                     PIC X(20).
001680      * TOKEN 3 - COMMISSION/UNIT, OR PRINTER PRINT TIME/UNIT
001690           05  WS-TOK-3                     PIC X(20).
001700      * TOKEN 4 - MATERIAL COST/KG, OR PRINTER NOZZLE SIZE
001710           05  WS-TOK-4                     PIC X(20).
001720      * TOKEN 5 - DISCOUNT SWITCH TEXT, OR PRINTER BED CAPACITY
001730           05  WS-TOK-5                     PIC X(20).
001740      * TOKEN 6 - DISCOUNT RATE (JOB-PARAMETERS LINE ONLY)
001750           05  WS-TOK-6                     PIC X(20).
001760      * TOKEN 7 - ENERGY COST/KWH (JOB-PARAMETERS LINE ONLY)
001770           05  WS-TOK-7                     PIC X(20).
001780           05  FILLER                       PIC X(06).
001790      *Decimal-Token Conversion Work Area - Feeds 190/195. No
001800      *Intrinsic FUNCTION Is Used Here; the Split Is Done by Hand
001810      *With UNSTRING/INSPECT so This Compiles Under the Older
001820      *Translators Still Running Some of the Shop's Batch Windows.
001830       01  WS-CONVERT-VARS.
001840      * RAW TEXT TOKEN HANDED IN BY THE CALLING PARAGRAPH
001850           05  WS-CONV-TOKEN                PIC X(15).
001860      * FINAL 4-DECIMAL NUMERIC RESULT OF 190-CONVERT-TOKEN-DECIMAL
001870           05  WS-CONV-RESULT               PIC 9(9)V9(4) VALUE ZERO.
001880      * WHOLE-NUMBER HALF OF THE TOKEN, RIGHT-JUSTIFIED/ZERO-FILLED
001890           05  WS-TOK-INT-TEXT              PIC X(9) JUSTIFIED RIGHT.
001900           05  WS-TOK-INT-N                 PIC 9(9).
001910      * FRACTIONAL HALF OF THE TOKEN, ZERO-FILLED TO FOUR PLACES
001920           05  WS-TOK-FRAC-TEXT             PIC X(4).
001930           05  WS-TOK-FRAC-N                PIC 9(4).
001940      * WORK FIELDS FOR 195-CONVERT-TOKEN-INTEGER (WHOLE TOKENS ONLY)
001950           05  WS-CONV-INT-TEXT             PIC X(9) JUSTIFIED RIGHT.
001960           05  WS-CONV-INT-N                PIC 9(9).
001970           05  FILLER                       PIC X(06).
001980      *Settings-Export Format-Back Work Area - the Mirror Image of
001990      *WS-CONVERT-VARS, Used by 830/840 to Turn a Packed Numeric
002000      *Field Back Into the Plain Decimal Text the Settings File Uses.
002010       01  WS-FORMAT-VARS.
002020      * NUMERIC FIELD HANDED IN BY THE CALLING PARAGRAPH FOR FORMATTING
002030           05  WS-FMT-SOURCE                PIC 9(9)V9(4) VALUE ZERO.
002040      * WHOLE-NUMBER PART OF WS-FMT-SOURCE
002050           05  WS-FMT-INT                   PIC 9(9).
002060      * TWO-DECIMAL FRACTIONAL PART, USED BY 830-FORMAT-DECIMAL-2
002070           05  WS-FMT-FRAC                  PIC 99.
002080      * FOUR-DECIMAL FRACTIONAL PART, USED BY 840-FORMAT-DECIMAL-4
002090           05  WS-FMT-FRAC4                 PIC 9(4).
002100      * FINISHED DECIMAL TEXT, READY TO STRING INTO THE OUTPUT LINE
002110           05  WS-FMT-TEXT                  PIC X(15).
002120           05  FILLER                       PIC X(06).
002130      *File Status Switches - One 88-Level Pair per SELECTed File,
002140      *Tested Immediately After Every OPEN in 100-OPEN-FILES. The
002150      *End-of-File Switch for SETTIN Now Lives at the 77-Level Above.
002160       01  SW-SWITCHE-VARS.
002170           05  FS-STAT-SETTIN                  PIC X(02).
002180               88 SETTIN-OK                       VALUE '00'.
002190           05  FS-STAT-RPT                     PIC X(02).
002200               88 RPTFILE-OK                      VALUE '00'.
002210           05  FS-STAT-SETTOUT                 PIC X(02).
002220               88 SETTOUT-OK                      VALUE '00'.
002230           05  FILLER                          PIC X(06).
002240      *Date Work Area (Report Heading Only) - ACCEPT ... FROM DATE
002250      *Rather Than FUNCTION CURRENT-DATE, Which This Shop's Older
002260      *Compilers Do Not Support. WS-DATE-YMD Below Is Purely a
002270      *Print-Formatting REDEFINES - No Century Math Is Ever Done On
002280      *It (Reviewed Under Y2K-098/Y2K-114, See Change Log Above).
002290      *
002300       01  WS-DATE-NUM                     PIC 9(6) VALUE ZERO.
002310       01  WS-DATE-YMD REDEFINES WS-DATE-NUM.
002320           05  WS-DATE-YY                   PIC 99.
002330           05  WS-DATE-MM                   PIC 99.
002340           05  WS-DATE-DD                   PIC 99.
002350      *Editing Variables - Zero-Suppressed Display Field Used by
002360      *900-TERMINAR When It Prints the Run's Control Counts.
002370       01  WS-EDIT-VARS.
002380           05  REC-KTR-OUT                PIC Z(4)9.
002390           05  FILLER                     PIC X(06).
002400      *Diagnostic Redefine of a Bad Settings Line - When
002410      *180-LOAD-ONE-PRINTER Finds a Roster Row With a Zero Bed
002420      *Capacity It Cannot Batch Against, the Offending Line Is
002430      *Dumped to the Console Through This Flat 80-Byte View So the
002440      *Operator Can See What the Scheduler Actually Sent Us.
002450       01  WS-SETTIN-LINE                     PIC X(200).
002460       01  WS-BAD-LINE-DUMP REDEFINES WS-SETTIN-LINE
002470                                              PIC X(80).
002480      * SETTINGS + PRINTER ROSTER RECORDS - JOB-PARM-WS, THE
002490      * PRINTER-TABLE, ITS PRT-ITEM-ALT DIAGNOSTIC REDEFINE, AND
002500      * COST-TOTALS-WS ALL COME IN FROM THIS SHARED COPYBOOK.
002510       COPY PRNTREC.
002520      *
002530      * Lines for Reporting - One Group Per Printed Line, Moved
002540      * Whole Into CRPT-LINE Before Each WRITE in the 400/410/420/451
002550      * Family Below. Column Positions Match the 133-Byte RPTFILE FD.
002560       01  WS-REPORT-LINES.
002570      * TITLE LINE - RUN DATE AND REPORT NAME. WRITTEN ONCE AT THE
002580      * TOP OF EVERY PAGE BY 451-WRITE-TITLES.
002590           02  HEADER-01.
002600               05  FILLER                 PIC X VALUE SPACE.
002610               05  DATE-HEAD01.
002620                   10  DATE-HEAD01-YEAR   PIC X(02).
002630                   10  FILLER             PIC X VALUE '/'.
002640                   10  DATE-HEAD01-MONTH  PIC X(02).
002650                   10  FILLER             PIC X VALUE '/'.
002660                   10  DATE-HEAD01-DAY    PIC X(02).
002670               05  FILLER                 PIC X(20) VALUE SPACES.
002680               05  FILLER                 PIC X(31)
002690                   VALUE 'Optimized Printer Distribution:'.
002700               05  FILLER                 PIC X(73) VALUE SPACES.
002710      * COLUMN-HEADING LINE - LABELS FOR THE FOUR DETAIL COLUMNS
002720      * BELOW. STAYS IN STEP WITH DETAIL-01'S FIELD POSITIONS.
002730           02  HEADER-02.
002740               05  FILLER                 PIC X VALUE SPACE.
002750               05  FILLER                 PIC X(20)
002760                   VALUE 'PRINTER NICKNAME'.
002770               05  FILLER                 PIC X VALUE SPACE.
002780               05  FILLER                 PIC X(14)
002790                   VALUE 'ASSIGNED UNIT'.
002800               05  FILLER                 PIC X VALUE SPACE.
002810               05  FILLER                 PIC X(14)
002820                   VALUE 'ENERGY COST'.
002830               05  FILLER                 PIC X VALUE SPACE.
002840               05  FILLER                 PIC X(11)
002850                   VALUE 'NOZZLE MM'.
002860               05  FILLER                 PIC X(70) VALUE SPACES.
002870      * UNDERLINE LINE - DASHES BENEATH EACH COLUMN HEADING.
002880           02  HEADER-03.
002890               05  FILLER                 PIC X VALUE SPACE.
002900               05  FILLER                 PIC X(20) VALUE ALL '-'.
002910               05  FILLER                 PIC X VALUE SPACE.
002920               05  FILLER                 PIC X(14) VALUE ALL '-'.
002930               05  FILLER                 PIC X VALUE SPACE.
002940               05  FILLER                 PIC X(14) VALUE ALL '-'.
002950               05  FILLER                 PIC X VALUE SPACE.
002960               05  FILLER                 PIC X(11) VALUE ALL '-'.
002970               05  FILLER                 PIC X(70) VALUE SPACES.
002980      * ONE DETAIL LINE PER PRINTER ON THE ROSTER - NICKNAME, UNITS
002990      * ASSIGNED BY THE OPTIMIZER, THIS PRINTER'S ENERGY COST, AND
003000      * ITS NOZZLE SIZE FOR THE SHOP FLOOR'S QUICK REFERENCE.
003010           02  DETAIL-01.
003020               05  FILLER                  PIC X VALUE SPACE.
003030      * PRT-NICKNAME, EDITED FOR PRINT
003040               05  DIST-NICKNAME-OU        PIC X(20).
003050               05  FILLER                  PIC X VALUE SPACE.
003060      * PRT-ASSIGNED-UNITS, ZERO-SUPPRESSED
003070               05  DIST-UNITS-OU           PIC Z(4)9.
003080               05  FILLER                  PIC X(9) VALUE SPACES.
003090               05  FILLER                  PIC X VALUE SPACE.
003100      * PRT-ENERGY-COST, DOLLAR-SIGN FLOATING EDIT
003110               05  DIST-ENERGY-OU          PIC $$$$$,$$9.99.
003120               05  FILLER                  PIC X(2) VALUE SPACES.
003130               05  FILLER                  PIC X VALUE SPACE.
003140      * PRT-NOZZLE-SIZE, MILLIMETERS
003150               05  DIST-NOZZLE-OU          PIC 9.99.
003160               05  FILLER                  PIC X(7) VALUE SPACES.
003170               05  FILLER                  PIC X(70) VALUE SPACES.
003180      * GRAND-TOTAL BLOCK - FOUR FIXED LINES WRITTEN ONCE AT THE END
003190      * OF THE ROSTER BY 420-WRITE-TOTALS-BLOCK. EACH LINE CARRIES
003200      * ITS OWN LABEL SO THE FOUR NUMBERS ARE NEVER MISREAD FOR ONE
003210      * ANOTHER ON A LONG SHOP-FLOOR PRINTOUT.
003220           02  TOTALS-01.
003230               05  FILLER                  PIC X VALUE SPACE.
003240               05  FILLER                  PIC X(40)
003250                   VALUE 'Total Material Cost'.
003260      * CT-MATERIAL-COST
003270               05  TOTAL-MATERIAL-OU       PIC $$$,$$$,$$9.99.
003280               05  FILLER                  PIC X(78) VALUE SPACES.
003290           02  TOTALS-02.
003300               05  FILLER                  PIC X VALUE SPACE.
003310               05  FILLER                  PIC X(40)
003320                   VALUE 'Total Energy Cost'.
003330      * CT-ENERGY-COST
003340               05  TOTAL-ENERGY-OU         PIC $$$,$$$,$$9.99.
003350               05  FILLER                  PIC X(78) VALUE SPACES.
003360           02  TOTALS-03.
003370               05  FILLER                  PIC X VALUE SPACE.
003380               05  FILLER                  PIC X(40)
003390                   VALUE 'Total Production Cost'.
003400      * CT-PRODUCTION-COST (MATERIAL + ENERGY)
003410               05  TOTAL-PRODUCTION-OU     PIC $$$,$$$,$$9.99.
003420               05  FILLER                  PIC X(78) VALUE SPACES.
003430           02  TOTALS-04.
003440               05  FILLER                  PIC X VALUE SPACE.
003450               05  FILLER                  PIC X(40)
003460                   VALUE 'Total Cost with Commission'.
003470      * CT-COST-WITH-COMMISSION (PRODUCTION COST + COMMISSION)
003480               05  TOTAL-COMMISSION-OU     PIC $$$,$$$,$$9.99.
003490               05  FILLER                  PIC X(78) VALUE SPACES.
003500      *
003510      *================================================================*
003520      * MAIN LINE - ONE PASS THROUGH THE SIX MAJOR PHASES OF A RUN:    *
003530      * OPEN, IMPORT, OPTIMIZE, COST, REPORT, RE-EXPORT, THEN CLOSE OUT*
003540      * DOWN. EACH PHASE IS A SINGLE TOP-LEVEL PERFORM SO THE OVERALL  *
003550      * SHAPE OF THE BATCH RUN READS OFF THIS PAGE WITHOUT HAVING TO   *
003560      * CHASE INTO THE DETAIL PARAGRAPHS BELOW.                        *
003570      *================================================================*
003580       PROCEDURE DIVISION.
003590      * PHASE 1 - OPEN THE THREE FILES, FAIL FAST ON A BAD OPEN
003600           PERFORM 100-OPEN-FILES.
003610      * PHASE 2 - BRING IN THE JOB PARAMETERS AND PRINTER ROSTER
003620           PERFORM 150-IMPORT-SETTINGS.
003630      * PHASE 3 - HAND OUT EVERY UNIT TO THE ROSTER, ONE AT A TIME
003640           PERFORM 200-OPTIMIZE-DISTRIBUTION.
003650      * PHASE 4 - PRICE OUT MATERIAL, ENERGY, PRODUCTION, COMMISSION
003660           PERFORM 300-CALCULATE-COSTS.
003670      * PHASE 5 - PRINT THE COST REPORT
003680           PERFORM 400-WRITE-COST-REPORT.
003690      * PHASE 6 - RE-EXPORT SETTINGS FOR THE NEXT SCHEDULED RUN
003700           PERFORM 800-EXPORT-SETTINGS.
003710      * PHASE 7 - LOG CONTROL COUNTS AND CLOSE UP
003720           PERFORM 900-TERMINAR.
003730           GOBACK.
003740      *
003750      * Opens All Three Files Up Front and Checks Each FILE STATUS
003760      * Immediately - This Shop's Standard Fail-Fast Pattern. Any Open
003770      * Failure Falls Straight Through to 900-ERROR Rather Than Limping
003780      * Along With a File That Was Never Actually Opened. The Run Date
003790      * Is Also Picked Up Here Since It Is Only Ever Needed for the
003800      * Report Heading Later On - See WS-DATE-YMD Above.
003810       100-OPEN-FILES.
003820           ACCEPT WS-DATE-NUM FROM DATE
003830           DISPLAY "Init PRNCOST PROCESS.. date: " WS-DATE-NUM
003840      * NO SETTINGS FILE, NO RUN - THERE IS NOTHING TO OPTIMIZE OR
003850      * COST WITHOUT IT.
003860           OPEN INPUT  SETTIN
003870           IF NOT SETTIN-OK
003880              DISPLAY 'ERROR IN OPEN INPUT SETTINGS FILE '
003890              DISPLAY 'FILE STATUS = ' FS-STAT-SETTIN
003900              GO TO 900-ERROR.
003910      *
003920      * REPORT FILE OPENS OUTPUT (ALWAYS OVERWRITES) - THERE IS NO
003930      * APPEND MODE FOR A ONE-SHOT BATCH RUN'S COST REPORT.
003940           OPEN OUTPUT RPTFILE
003950           IF NOT RPTFILE-OK
003960              DISPLAY 'ERROR IN OPEN OUTPUT REPORT FILE '
003970              DISPLAY 'FILE STATUS = ' FS-STAT-RPT
003980              GO TO 900-ERROR.
003990      *
004000      * SETTOUT ALSO OPENS OUTPUT - IT IS A SEPARATE PHYSICAL FILE
004010      * FROM SETTIN, NEVER THE SAME DATASET REOPENED FOR OUTPUT.
004020           OPEN OUTPUT SETTOUT
004030           IF NOT SETTOUT-OK
004040              DISPLAY 'ERROR IN OPEN OUTPUT SETTINGS FILE '
004050              DISPLAY 'FILE STATUS = ' FS-STAT-SETTOUT
004060              GO TO 900-ERROR.
004070      *
004080      * Import the Job Parameters + Printer Roster from Settings File
004090      * Assumptions:
004100      * 1.-Line 1 of PRNTIN is always the JOB-PARAMETERS line
004110      * 2.-Every line after that is one PRINTER line, in roster order
004120      * 3.-A missing or malformed settings file fails the whole run -
004130      *    no partial roster is left behind (see 900-ERROR)
004140      *
004150       150-IMPORT-SETTINGS.
004160           PERFORM 160-READ-SETTIN-LINE
004170           IF END-FILE
004180              DISPLAY 'ERROR - SETTINGS FILE HAS NO PARAMETER LINE'
004190              GO TO 900-ERROR.
004200           PERFORM 170-PARSE-PARM-LINE
004210           PERFORM 160-READ-SETTIN-LINE
004220           PERFORM 180-LOAD-ONE-PRINTER UNTIL END-FILE
004230           CONTINUE.
004240      *
004250      * The One Shared Read Paragraph - Both the Priming Read in
004260      * 150-IMPORT-SETTINGS and the Roster Loop in 180-LOAD-ONE-
004270      * PRINTER Come Through Here, so the End-of-File Switch Is Only
004280      * Ever Set in One Place (Same Idiom the Shop Uses on Its Other
004290      * Sequential-Read Programs).
004300       160-READ-SETTIN-LINE.
004310           READ SETTIN INTO WS-SETTIN-LINE
004320              AT END SET END-FILE TO TRUE
004330           NOT AT END
004340              SET NOT-END TO TRUE
004350           END-READ
004360           CONTINUE.
004370      *
004380      * Splits the Job-Parameters Line Into Its Seven Comma-Delimited
004390      * Fields and Converts Each One Into the Matching Numeric or
004400      * Flag Field of JOB-PARM-WS. Field Order on the Line Is Fixed
004410      * by the Front-Office Scheduler's Export Format and Must Not
004420      * Be Reordered Without a Matching Change There.
004430       170-PARSE-PARM-LINE.
004440           UNSTRING WS-SETTIN-LINE DELIMITED BY ','
004450               INTO WS-TOK-1 WS-TOK-2 WS-TOK-3 WS-TOK-4
004460                    WS-TOK-5 WS-TOK-6 WS-TOK-7
004470           END-UNSTRING
004480      * TOKEN 1 - TOTAL UNITS FOR THE BATCH (WHOLE NUMBER)
004490           MOVE WS-TOK-1                 TO WS-CONV-TOKEN
004500           PERFORM 195-CONVERT-TOKEN-INTEGER
004510           MOVE WS-CONV-INT-N            TO JP-TOTAL-UNITS
004520      * TOKEN 2 - GRAMS OF MATERIAL PER UNIT
004530           MOVE WS-TOK-2                 TO WS-CONV-TOKEN
004540           PERFORM 190-CONVERT-TOKEN-DECIMAL
004550           MOVE WS-CONV-RESULT           TO JP-MATERIAL-PER-UNIT
004560      * TOKEN 3 - COMMISSION DOLLARS PAID PER UNIT
004570           MOVE WS-TOK-3                 TO WS-CONV-TOKEN
004580           PERFORM 190-CONVERT-TOKEN-DECIMAL
004590           MOVE WS-CONV-RESULT           TO JP-COMMISSION-PER-UNIT
004600      * TOKEN 4 - MATERIAL COST, DOLLARS PER KILOGRAM
004610           MOVE WS-TOK-4                 TO WS-CONV-TOKEN
004620           PERFORM 190-CONVERT-TOKEN-DECIMAL
004630           MOVE WS-CONV-RESULT           TO JP-MATERIAL-COST-PER-KG
004640      * TOKEN 5 - DISCOUNT SWITCH (LITERAL TRUE/FALSE - SEE 175)
004650           PERFORM 175-CONVERT-DISCOUNT-FLAG-IN
004660      * TOKEN 6 - DISCOUNT RATE, ALREADY EXPRESSED AS A FRACTION
004670           MOVE WS-TOK-6                 TO WS-CONV-TOKEN
004680           PERFORM 190-CONVERT-TOKEN-DECIMAL
004690           MOVE WS-CONV-RESULT           TO JP-DISCOUNT-RATE
004700      * TOKEN 7 - ENERGY COST, DOLLARS PER KILOWATT-HOUR
004710           MOVE WS-TOK-7                 TO WS-CONV-TOKEN
004720           PERFORM 190-CONVERT-TOKEN-DECIMAL
004730           MOVE WS-CONV-RESULT           TO JP-ENERGY-COST-PER-KWH
004740           CONTINUE.
004750      *
004760      * The settings file carries the discount switch as the literal
004770      * text TRUE or FALSE (not Y/N) - translate on the way in so the
004780      * 88-level test on JP-HAS-DISCOUNT keeps working downstream.
004790       175-CONVERT-DISCOUNT-FLAG-IN.
004800           IF WS-TOK-5 (1:4) = 'true'
004810              MOVE 'Y' TO JP-HAS-DISCOUNT
004820           ELSE
004830              MOVE 'N' TO JP-HAS-DISCOUNT
004840           END-IF
004850           CONTINUE.
004860      *
004870      * Loads One Printer Roster Row Into PRT-ITEM (PRT-COUNT) and
004880      * Then Chains Straight Into the Next READ - This Paragraph Is
004890      * PERFORM'd UNTIL END-FILE by 150-IMPORT-SETTINGS so It Both
004900      * Loads a Row and Advances the File in the Same Pass.
004910       180-LOAD-ONE-PRINTER.
004920           ADD 1 TO PRT-COUNT
004930           SET PRT-IDX TO PRT-COUNT
004940           UNSTRING WS-SETTIN-LINE DELIMITED BY ','
004950               INTO WS-TOK-1 WS-TOK-2 WS-TOK-3 WS-TOK-4 WS-TOK-5
004960           END-UNSTRING
004970      * TOKEN 1 - PRINTER'S IDENTIFYING NICKNAME
004980           MOVE WS-TOK-1                 TO PRT-NICKNAME (PRT-IDX)
004990      * TOKEN 2 - KWH CONSUMED PER HOUR OF PRINTING
005000           MOVE WS-TOK-2                 TO WS-CONV-TOKEN
005010           PERFORM 190-CONVERT-TOKEN-DECIMAL
005020           MOVE WS-CONV-RESULT       TO PRT-POWER-CONSUMPTION (PRT-IDX)
005030      * TOKEN 3 - HOURS REQUIRED TO PRINT ONE UNIT
005040           MOVE WS-TOK-3                 TO WS-CONV-TOKEN
005050           PERFORM 190-CONVERT-TOKEN-DECIMAL
005060           MOVE WS-CONV-RESULT     TO PRT-PRINT-TIME-PER-UNIT (PRT-IDX)
005070      * TOKEN 4 - NOZZLE DIAMETER, MILLIMETERS
005080           MOVE WS-TOK-4                 TO WS-CONV-TOKEN
005090           PERFORM 190-CONVERT-TOKEN-DECIMAL
005100           MOVE WS-CONV-RESULT          TO PRT-NOZZLE-SIZE (PRT-IDX)
005110      * TOKEN 5 - MAXIMUM UNITS PRINTABLE PER BATCH ON THIS BED
005120           MOVE WS-TOK-5                 TO WS-CONV-TOKEN
005130           PERFORM 195-CONVERT-TOKEN-INTEGER
005140           MOVE WS-CONV-INT-N         TO PRT-BED-CAPACITY (PRT-IDX)
005150      * A ZERO BED CAPACITY WOULD DIVIDE BY ZERO IN 220-EVALUATE-ONE-
005160      * PRINTER'S BATCH-COUNT DIVIDE BELOW - CAUGHT HERE INSTEAD SO
005170      * THE OPERATOR SEES WHICH SUPPLIED LINE WAS BAD, NOT AN ABEND.
005180           IF PRT-BED-CAPACITY (PRT-IDX) = 0
005190              SET PRT-ALT-IDX TO PRT-IDX
005200              DISPLAY 'ERROR - ROSTER ROW HAS ZERO BED CAPACITY  '
005210              DISPLAY 'BAD ROW = ' PRT-ALT-TEXT (PRT-ALT-IDX)
005220              GO TO 900-ERROR
005230           END-IF
005240           PERFORM 160-READ-SETTIN-LINE
005250           CONTINUE.
005260      *
005270      * Accepts EITHER "." OR "," as the decimal separator on the way
005280      * in (some suppliers still ship us European-format spreadsheets)
005290      * and always normalizes to a decimal point before conversion.
005300      * WS-CONV-RESULT Is Left at Four Decimal Places Regardless of
005310      * How Many the Source Token Actually Carried - Callers Move It
005320      * Into Whatever-Width JOB-PARM-WS/PRINTER-TABLE Field Applies.
005330       190-CONVERT-TOKEN-DECIMAL.
005340      * CLEAR THE FRACTION-TEXT WORK FIELD SO A SHORT TOKEN NEVER
005350      * LEAVES A STALE FRACTION FROM THE PRIOR CALL BEHIND
005360           MOVE SPACES TO WS-TOK-FRAC-TEXT
005370      * NORMALIZE EITHER DECIMAL SEPARATOR TO A PLAIN PERIOD FIRST
005380           INSPECT WS-CONV-TOKEN REPLACING ALL ',' BY '.'
005390      * SPLIT THE TOKEN ON THAT PERIOD INTO ITS WHOLE AND FRACTIONAL
005400      * HALVES
005410           UNSTRING WS-CONV-TOKEN DELIMITED BY '.'
005420               INTO WS-TOK-INT-TEXT WS-TOK-FRAC-TEXT
005430           END-UNSTRING
005440      * BLANK-FILLED HALVES (A TOKEN SHORTER THAN THE WORK FIELD)
005450      * ARE ZERO-FILLED BEFORE THE MOVE INTO A NUMERIC ITEM BELOW -
005460      * OTHERWISE THE MOVE WOULD RAISE INVALID DATA AT RUN TIME
005470           INSPECT WS-TOK-FRAC-TEXT REPLACING ALL SPACE BY '0'
005480           INSPECT WS-TOK-INT-TEXT REPLACING ALL SPACE BY '0'
005490           MOVE WS-TOK-INT-TEXT          TO WS-TOK-INT-N
005500           MOVE WS-TOK-FRAC-TEXT         TO WS-TOK-FRAC-N
005510      * REJOIN THE TWO HALVES INTO ONE FOUR-DECIMAL NUMERIC RESULT
005520           COMPUTE WS-CONV-RESULT ROUNDED =
005530               WS-TOK-INT-N + (WS-TOK-FRAC-N / 10000)
005540           CONTINUE.
005550      *
005560      * Whole-number tokens (no decimal point expected on the line) -
005570      * still routed through JUSTIFIED RIGHT/zero-fill so a short
005580      * token never leaves trailing spaces in a numeric DISPLAY item.
005590       195-CONVERT-TOKEN-INTEGER.
005600           MOVE WS-CONV-TOKEN TO WS-CONV-INT-TEXT
005610           INSPECT WS-CONV-INT-TEXT REPLACING ALL SPACE BY '0'
005620           MOVE WS-CONV-INT-TEXT TO WS-CONV-INT-N
005630           CONTINUE.
005640      *
005650      * The Optimizer - Greedy Earliest-Completion-Time Assignment
005660      * Assumptions:
005670      * 1.-Units are handed out one at a time, never batch-at-once
005680      * 2.-A printer's completion time only grows when the assigned
005690      *    total crosses a bed-capacity boundary (whole batches)
005700      * 3.-Strict "less-than" compare means roster order breaks ties -
005710      *    the first printer at the smallest time keeps the unit
005720      * 4.-An empty roster means no assignment occurs at all
005730      *
005740       200-OPTIMIZE-DISTRIBUTION.
005750           IF PRT-COUNT > 0
005760              PERFORM 210-ASSIGN-ONE-UNIT
005770                 VARYING WS-UNIT-CTR FROM 1 BY 1
005780                 UNTIL WS-UNIT-CTR > JP-TOTAL-UNITS
005790           END-IF
005800           CONTINUE.
005810      *
005820      * Places a Single Unit With Whichever Printer Would Finish It
005830      * Soonest. WS-BEST-TIME Is Primed to a Value No Real Projected
005840      * Time Can Reach So the First Printer Evaluated Always Wins the
005850      * First Compare in 220 Below; From There Only a Strictly Smaller
005860      * Time Ever Replaces It.
005870       210-ASSIGN-ONE-UNIT.
005880      * RESET THE "BEST SO FAR" HOLDING FIELDS FOR THIS ONE UNIT BEFORE
005890      * SCANNING THE ROSTER - AN ARTIFICIALLY HIGH STARTING TIME MAKES
005900      * SURE THE FIRST PRINTER TESTED ALWAYS BECOMES THE INITIAL BEST
005910           MOVE 999999999.9999 TO WS-BEST-TIME
005920           MOVE 0 TO WS-BEST-IDX
005930      * WALK THE WHOLE ROSTER, LETTING 220 UPDATE WS-BEST-IDX WHENEVER
005940      * IT FINDS A PRINTER THAT WOULD FINISH THIS UNIT SOONER
005950           PERFORM 220-EVALUATE-ONE-PRINTER
005960              VARYING PRT-IDX FROM 1 BY 1
005970              UNTIL PRT-IDX > PRT-COUNT
005980      * IF THE ROSTER WAS EMPTY WS-BEST-IDX STAYS ZERO AND THE UNIT IS
005990      * SIMPLY LEFT UNASSIGNED - CREDIT THE WINNING PRINTER OTHERWISE
006000           IF WS-BEST-IDX > 0
006010              SET PRT-IDX TO WS-BEST-IDX
006020              ADD 1 TO PRT-ASSIGNED-UNITS (PRT-IDX)
006030           END-IF
006040           CONTINUE.
006050      *
006060      * Projects How Long PRT-IDX Would Take to Finish if It Also Took
006070      * the Unit Currently Being Placed, Then Keeps the Result Only if
006080      * It Beats the Best Seen So Far in This Pass.
006090       220-EVALUATE-ONE-PRINTER.
006100      * The unit BEING PLACED counts toward this batches figure too
006110           COMPUTE WS-UNITS-PLUS-ONE = PRT-ASSIGNED-UNITS (PRT-IDX) + 1
006120      * INTEGER DIVIDE TELLS US HOW MANY FULL BED-LOADS (BATCHES) THIS
006130      * PRINTER WOULD NEED TO RUN TO COVER ITS ASSIGNED UNITS PLUS ONE
006140           DIVIDE WS-UNITS-PLUS-ONE BY PRT-BED-CAPACITY (PRT-IDX)
006150              GIVING WS-BATCHES REMAINDER WS-REMAINDER
006160      * A LEFTOVER REMAINDER MEANS ONE MORE PARTIAL BATCH IS STILL
006170      * NEEDED - THIS IS THE "CEILING" BATCHING RULE FROM THE SPEC
006180           IF WS-REMAINDER > 0
006190              ADD 1 TO WS-BATCHES
006200           END-IF
006210      * PROJECTED FINISH TIME IS SIMPLY BATCH COUNT TIMES THE HOURS
006220      * THIS PRINTER TAKES TO RUN ONE UNIT
006230           COMPUTE WS-PROJ-TIME =
006240               WS-BATCHES * PRT-PRINT-TIME-PER-UNIT (PRT-IDX)
006250      * STRICT LESS-THAN TIE-BREAK - ON AN EXACT TIE THE EARLIER
006260      * (LOWER-INDEXED) PRINTER ALREADY HOLDING BEST-IDX KEEPS IT
006270           IF WS-PROJ-TIME < WS-BEST-TIME
006280              MOVE WS-PROJ-TIME TO WS-BEST-TIME
006290              SET WS-BEST-IDX TO PRT-IDX
006300           END-IF
006310           CONTINUE.
006320      *
006330      * The Cost Calculator
006340      * Assumptions:
006350      * 1.-Material cost is figured once for the whole run, not per
006360      *    printer - grams to kilograms, then dollars, then discount
006370      * 2.-A printer with no units assigned still contributes to the
006380      *    energy total - its share is simply zero
006390      * 3.-Commission is a flat per-unit add-on at the very end
006400      *
006410       300-CALCULATE-COSTS.
006420      * GRAMS-PER-UNIT TIMES UNIT COUNT, DIVIDED BY 1000, GIVES THE
006430      * WHOLE-RUN MATERIAL WEIGHT IN KILOGRAMS
006440           COMPUTE WS-MATERIAL-KG =
006450               (JP-TOTAL-UNITS * JP-MATERIAL-PER-UNIT) / 1000
006460      * KILOGRAMS TIMES DOLLARS-PER-KILOGRAM GIVES THE RAW (UNDISCOUNTED)
006470      * MATERIAL COST FOR THE WHOLE RUN
006480           COMPUTE WS-MATERIAL-COST-RAW =
006490               WS-MATERIAL-KG * JP-MATERIAL-COST-PER-KG
006500      * SUPPLIER DISCOUNT, WHEN IT APPLIES, IS TAKEN OFF THIS RAW FIGURE
006510      * BEFORE THE FINAL ROUNDED FIELD IS SET
006520           IF JP-DISCOUNT-APPLIES
006530              COMPUTE WS-MATERIAL-COST-RAW =
006540                  WS-MATERIAL-COST-RAW * (1 - JP-DISCOUNT-RATE)
006550           END-IF
006560           COMPUTE CT-MATERIAL-COST ROUNDED = WS-MATERIAL-COST-RAW
006570      * ENERGY TOTAL IS ACCUMULATED ACROSS THE ROSTER BELOW - CLEAR IT
006580      * FIRST IN CASE THIS IS A RERUN WITH LEFTOVER VALUES IN STORAGE
006590           MOVE 0 TO CT-ENERGY-COST
006600      * SKIP THE ENERGY LOOP ENTIRELY WHEN THE ROSTER IS EMPTY - AN
006610      * OCCURS TABLE WITH ZERO ROWS MUST NEVER BE VARIED INTO
006620           IF PRT-COUNT > 0
006630              PERFORM 310-CALC-PRINTER-ENERGY
006640                 VARYING PRT-IDX FROM 1 BY 1
006650                 UNTIL PRT-IDX > PRT-COUNT
006660           END-IF
006670           PERFORM 320-CALC-PRODUCTION-TOTALS
006680           CONTINUE.
006690      *
006700      * Units Assigned Times Hours-Per-Unit Gives This Printer's Total
006710      * Run Hours; Times Its KWH-Per-Hour Draw and the Job's KWH Rate
006720      * Gives Its Energy Dollars. Rolled Into the Running Grand Total
006730      * as Each Roster Row Is Visited by the PERFORM VARYING in 300.
006740       310-CALC-PRINTER-ENERGY.
006750      * UNITS TIMES HOURS-PER-UNIT TIMES KWH-PER-HOUR TIMES THE JOB'S
006760      * DOLLAR RATE - A PRINTER WITH ZERO ASSIGNED UNITS COMPUTES A
006770      * CLEAN ZERO HERE, WHICH IS EXACTLY THE BEHAVIOR THE SPEC WANTS
006780           COMPUTE PRT-ENERGY-COST (PRT-IDX) ROUNDED =
006790               PRT-ASSIGNED-UNITS (PRT-IDX) *
006800               PRT-PRINT-TIME-PER-UNIT (PRT-IDX) *
006810               PRT-POWER-CONSUMPTION (PRT-IDX) *
006820               JP-ENERGY-COST-PER-KWH
006830      * ROLL THIS PRINTER'S SHARE INTO THE RUNNING GRAND TOTAL
006840           ADD PRT-ENERGY-COST (PRT-IDX) TO CT-ENERGY-COST
006850           CONTINUE.
006860      *
006870      * Rolls Material and Energy Into a Production Subtotal, Then
006880      * Adds the Flat Per-Unit Commission on Top for the Final Cost
006890      * With Commission Figure That Closes Out the Cost Report.
006900       320-CALC-PRODUCTION-TOTALS.
006910      * PRODUCTION COST IS JUST MATERIAL PLUS ENERGY - NO OTHER
006920      * COST COMPONENT FEEDS THIS SUBTOTAL
006930           COMPUTE CT-PRODUCTION-COST ROUNDED =
006940               CT-MATERIAL-COST + CT-ENERGY-COST
006950      * COMMISSION IS A FLAT PER-UNIT DOLLAR AMOUNT, ADDED ON TOP OF
006960      * PRODUCTION COST FOR THE FINAL "COST WITH COMMISSION" FIGURE
006970           COMPUTE CT-COST-WITH-COMMISSION ROUNDED =
006980               CT-PRODUCTION-COST +
006990               (JP-COMMISSION-PER-UNIT * JP-TOTAL-UNITS)
007000           CONTINUE.
007010      *
007020      * The Cost Report - One Detail Line per Printer, Then Totals
007030      * No intermediate subtotal groups - a single control break at
007040      * end of the printer roster (the final totals block)
007050      *
007060       400-WRITE-COST-REPORT.
007070           MOVE 61 TO WS-NUM-LINES
007080           IF PRT-COUNT > 0
007090              PERFORM 410-WRITE-PRINTER-LINE
007100                 VARYING PRT-IDX FROM 1 BY 1
007110                 UNTIL PRT-IDX > PRT-COUNT
007120           END-IF
007130           PERFORM 420-WRITE-TOTALS-BLOCK
007140           CONTINUE.
007150      *
007160      * Writes One Detail Line per Roster Entry, Regardless of How
007170      * Many Units It Was Actually Assigned - a Printer That Sat Idle
007180      * Still Shows Up With Zero Units So the Report Accounts for
007190      * Every Printer on the Roster, Not Just the Busy Ones.
007200       410-WRITE-PRINTER-LINE.
007210      * PAGE BREAK CHECK COMES FIRST SO A NEW TITLE BLOCK IS ALWAYS
007220      * IN PLACE BEFORE THE DETAIL LINE BELOW IS WRITTEN
007230           IF WS-NUM-LINES > 60
007240              PERFORM 451-WRITE-TITLES
007250           END-IF
007260      * MOVE THE FOUR REPORT COLUMNS OUT OF THE ROSTER ROW INTO THE
007270      * PRINT-LINE WORKING STORAGE, THEN WRITE THE LINE AS-IS
007280           MOVE PRT-NICKNAME (PRT-IDX)        TO DIST-NICKNAME-OU
007290           MOVE PRT-ASSIGNED-UNITS (PRT-IDX)  TO DIST-UNITS-OU
007300           MOVE PRT-ENERGY-COST (PRT-IDX)     TO DIST-ENERGY-OU
007310           MOVE PRT-NOZZLE-SIZE (PRT-IDX)     TO DIST-NOZZLE-OU
007320           WRITE CRPT-LINE FROM DETAIL-01
007330           ADD 1 TO WS-NUM-LINES
007340           CONTINUE.
007350      *
007360      * Four Fixed Total Lines Close Out the Report - the 57-Line
007370      * Threshold (Rather Than 60) Leaves Room for All Four to Land
007380      * on the Same Page Instead of Breaking a Total Across Pages.
007390       420-WRITE-TOTALS-BLOCK.
007400      * 57, NOT 60, SO ALL FOUR TOTAL LINES BELOW ALWAYS LAND TOGETHER
007410      * ON ONE PAGE INSTEAD OF SPLITTING ACROSS A PAGE BREAK
007420           IF WS-NUM-LINES > 57
007430              PERFORM 451-WRITE-TITLES
007440           END-IF
007450      * FOUR FIXED LINES, ONE PER GRAND TOTAL FIGURE, IN THE SAME
007460      * ORDER THE COST CALCULATOR PRODUCES THEM
007470           MOVE CT-MATERIAL-COST        TO TOTAL-MATERIAL-OU
007480           WRITE CRPT-LINE FROM TOTALS-01
007490           MOVE CT-ENERGY-COST          TO TOTAL-ENERGY-OU
007500           WRITE CRPT-LINE FROM TOTALS-02
007510           MOVE CT-PRODUCTION-COST      TO TOTAL-PRODUCTION-OU
007520           WRITE CRPT-LINE FROM TOTALS-03
007530           MOVE CT-COST-WITH-COMMISSION TO TOTAL-COMMISSION-OU
007540           WRITE CRPT-LINE FROM TOTALS-04
007550           ADD 4 TO WS-NUM-LINES
007560           CONTINUE.
007570      *
007580      * Prints the Three-Line Report Heading and Resets the Line
007590      * Counter to 3 So the Next 57/60-Line Test Measures From a
007600      * Fresh Page. WS-NUM-PAGES Is Bumped Here Purely for the
007610      * Operator Run Log Written by 900-TERMINAR - It Never Prints
007620      * on the Report Body Itself.
007630       451-WRITE-TITLES.
007640           ADD 1 TO WS-NUM-PAGES
007650           MOVE WS-DATE-YY               TO DATE-HEAD01-YEAR
007660           MOVE WS-DATE-MM               TO DATE-HEAD01-MONTH
007670           MOVE WS-DATE-DD               TO DATE-HEAD01-DAY
007680           WRITE CRPT-LINE FROM HEADER-01
007690           WRITE CRPT-LINE FROM HEADER-02
007700           WRITE CRPT-LINE FROM HEADER-03
007710           MOVE 3 TO WS-NUM-LINES
007720           CONTINUE.
007730      *
007740      * Settings Export - Round-Trips the In-Memory Roster and
007750      * Parameters Back to a Comma-Delimited Settings File so the
007760      * Next Ad-Hoc/Nightly Run Can Pick Up Where This One Left Off
007770      *
007780       800-EXPORT-SETTINGS.
007790           PERFORM 805-BUILD-PARM-LINE
007800           WRITE SETTOUT-REC FROM WS-SETTIN-LINE
007810           IF PRT-COUNT > 0
007820              PERFORM 810-WRITE-PRINTER-LINE
007830                 VARYING PRT-IDX FROM 1 BY 1
007840                 UNTIL PRT-IDX > PRT-COUNT
007850           END-IF
007860           CONTINUE.
007870      *
007880      * Rebuilds the Job-Parameters Line From JOB-PARM-WS in the Same
007890      * Seven-Token Order 170-PARSE-PARM-LINE Read It In - a Straight
007900      * Round-Trip so Next Run's Import Sees Exactly the Same Shape.
007910       805-BUILD-PARM-LINE.
007920      * TOKEN 1 - TOTAL UNITS (NO DECIMAL FORMATTING NEEDED)
007930           MOVE JP-TOTAL-UNITS           TO WS-TOK-1
007940      * TOKEN 2 - MATERIAL GRAMS PER UNIT, 2-DECIMAL TEXT
007950           MOVE JP-MATERIAL-PER-UNIT     TO WS-FMT-SOURCE
007960           PERFORM 830-FORMAT-DECIMAL-2
007970           MOVE WS-FMT-TEXT              TO WS-TOK-2
007980      * TOKEN 3 - COMMISSION PER UNIT, 2-DECIMAL TEXT
007990           MOVE JP-COMMISSION-PER-UNIT   TO WS-FMT-SOURCE
008000           PERFORM 830-FORMAT-DECIMAL-2
008010           MOVE WS-FMT-TEXT              TO WS-TOK-3
008020      * TOKEN 4 - MATERIAL COST PER KG, 2-DECIMAL TEXT
008030           MOVE JP-MATERIAL-COST-PER-KG  TO WS-FMT-SOURCE
008040           PERFORM 830-FORMAT-DECIMAL-2
008050           MOVE WS-FMT-TEXT              TO WS-TOK-4
008060      * TOKEN 5 - DISCOUNT SWITCH TEXT, BUILT BY 806 BELOW
008070           PERFORM 806-FORMAT-DISCOUNT-FLAG-OUT
008080      * TOKEN 6 - DISCOUNT RATE, 4-DECIMAL TEXT (FRACTION, NOT %)
008090           MOVE JP-DISCOUNT-RATE         TO WS-FMT-SOURCE
008100           PERFORM 840-FORMAT-DECIMAL-4
008110           MOVE WS-FMT-TEXT              TO WS-TOK-6
008120      * TOKEN 7 - ENERGY COST PER KWH, 4-DECIMAL TEXT
008130           MOVE JP-ENERGY-COST-PER-KWH   TO WS-FMT-SOURCE
008140           PERFORM 840-FORMAT-DECIMAL-4
008150           MOVE WS-FMT-TEXT              TO WS-TOK-7
008160           MOVE SPACES TO WS-SETTIN-LINE
008170           STRING WS-TOK-1 DELIMITED BY SPACE ','
008180                  WS-TOK-2 DELIMITED BY SPACE ','
008190                  WS-TOK-3 DELIMITED BY SPACE ','
008200                  WS-TOK-4 DELIMITED BY SPACE ','
008210                  WS-TOK-5 DELIMITED BY SPACE ','
008220                  WS-TOK-6 DELIMITED BY SPACE ','
008230                  WS-TOK-7 DELIMITED BY SPACE
008240                  INTO WS-SETTIN-LINE
008250           END-STRING
008260           CONTINUE.
008270      *
008280      * Mirror of 175-CONVERT-DISCOUNT-FLAG-IN - the settings file
008290      * carries the discount switch back out as the literal text
008300      * TRUE or FALSE, never the internal Y/N flag byte.
008310       806-FORMAT-DISCOUNT-FLAG-OUT.
008320           IF JP-DISCOUNT-APPLIES
008330              MOVE 'true'  TO WS-TOK-5
008340           ELSE
008350              MOVE 'false' TO WS-TOK-5
008360           END-IF
008370           CONTINUE.
008380      *
008390      * Rebuilds One Printer Roster Line, PERFORM'd Over the Roster by
008400      * 800-EXPORT-SETTINGS - the Export-Side Mirror of 180-LOAD-ONE-
008410      * PRINTER. Only the Five Import Fields Round-Trip; PRT-ASSIGNED-
008420      * UNITS/PRT-ENERGY-COST Are This Run's Results, Not Settings,
008430      * and so Are Not Written Back to the Settings File.
008440       810-WRITE-PRINTER-LINE.
008450           MOVE PRT-NICKNAME (PRT-IDX)          TO WS-TOK-1
008460      * POWER CONSUMPTION AND PRINT TIME BOTH ROUND-TRIP AT FOUR
008470      * DECIMAL PLACES, MATCHING HOW THEY WERE IMPORTED
008480           MOVE PRT-POWER-CONSUMPTION (PRT-IDX) TO WS-FMT-SOURCE
008490           PERFORM 840-FORMAT-DECIMAL-4
008500           MOVE WS-FMT-TEXT                     TO WS-TOK-2
008510           MOVE PRT-PRINT-TIME-PER-UNIT (PRT-IDX) TO WS-FMT-SOURCE
008520           PERFORM 840-FORMAT-DECIMAL-4
008530           MOVE WS-FMT-TEXT                     TO WS-TOK-3
008540      * NOZZLE SIZE ROUND-TRIPS AT TWO DECIMAL PLACES ONLY
008550           MOVE PRT-NOZZLE-SIZE (PRT-IDX)        TO WS-FMT-SOURCE
008560           PERFORM 830-FORMAT-DECIMAL-2
008570           MOVE WS-FMT-TEXT                     TO WS-TOK-4
008580      * BED CAPACITY IS A PLAIN WHOLE NUMBER - NO FORMATTER NEEDED
008590           MOVE PRT-BED-CAPACITY (PRT-IDX)       TO WS-TOK-5
008600           MOVE SPACES TO WS-SETTIN-LINE
008610      * SAME FIVE-TOKEN COMMA-DELIMITED SHAPE 180-LOAD-ONE-PRINTER READ
008620           STRING WS-TOK-1 DELIMITED BY SPACE ','
008630                  WS-TOK-2 DELIMITED BY SPACE ','
008640                  WS-TOK-3 DELIMITED BY SPACE ','
008650                  WS-TOK-4 DELIMITED BY SPACE ','
008660                  WS-TOK-5 DELIMITED BY SPACE
008670                  INTO WS-SETTIN-LINE
008680           END-STRING
008690           WRITE SETTOUT-REC FROM WS-SETTIN-LINE
008700           CONTINUE.
008710      *
008720      * Hand-Rolled Numeric-to-Text Formatters - No Intrinsic FUNCTION
008730      * Is Used (This Shop's Older Compilers Predate Them). The Two-
008740      * Decimal Variant Below Serves the Money Fields; the Four-
008750      * Decimal Variant Further Down Serves the Rate/Power/Time
008760      * Fields That Were Imported at Four Decimal Places.
008770       830-FORMAT-DECIMAL-2.
008780      * TRUNCATE OFF THE WHOLE-NUMBER PART FIRST
008790           MOVE WS-FMT-SOURCE TO WS-FMT-INT
008800      * WHAT IS LEFT OVER, TIMES 100, IS THE TWO-DECIMAL FRACTION
008810           COMPUTE WS-FMT-FRAC ROUNDED =
008820               (WS-FMT-SOURCE - WS-FMT-INT) * 100
008830           MOVE SPACES TO WS-FMT-TEXT
008840      * STRING THE TWO HALVES BACK TOGETHER AROUND A LITERAL PERIOD
008850           STRING WS-FMT-INT DELIMITED BY SIZE
008860                  '.' DELIMITED BY SIZE
008870                  WS-FMT-FRAC DELIMITED BY SIZE
008880                  INTO WS-FMT-TEXT
008890           END-STRING
008900           CONTINUE.
008910      *
008920      * Same Idea as 830 Above, Carried to Four Decimal Places to
008930      * Match the Precision JOB-PARM-WS/PRINTER-TABLE Fields Were
008940      * Converted at on the Way In (See 190-CONVERT-TOKEN-DECIMAL).
008950       840-FORMAT-DECIMAL-4.
008960      * SAME TRUNCATE-THEN-SCALE APPROACH AS 830, CARRIED TO FOUR PLACES
008970           MOVE WS-FMT-SOURCE TO WS-FMT-INT
008980           COMPUTE WS-FMT-FRAC4 ROUNDED =
008990               (WS-FMT-SOURCE - WS-FMT-INT) * 10000
009000           MOVE SPACES TO WS-FMT-TEXT
009010           STRING WS-FMT-INT DELIMITED BY SIZE
009020                  '.' DELIMITED BY SIZE
009030                  WS-FMT-FRAC4 DELIMITED BY SIZE
009040                  INTO WS-FMT-TEXT
009050           END-STRING
009060           CONTINUE.
009070      *
009080      * Closes Out the Run - Displays Control Counts to the Job Log
009090      * (Roster Size and Total Units Distributed) for the Operator to
009100      * Reconcile Against the Scheduler's Own Batch Ticket, Then
009110      * Closes All Three Files Before the Program Ends Normally.
009120       900-TERMINAR.
009130      * FIRST CONTROL FIGURE - HOW MANY PRINTERS WERE ON THE ROSTER
009140           MOVE PRT-COUNT          TO REC-KTR-OUT
009150           DISPLAY "----------------  "
009160           DISPLAY 'Control Counters  '
009170           DISPLAY "----------------  "
009180           DISPLAY 'Number of Printers on Roster: ' REC-KTR-OUT
009190      * SECOND CONTROL FIGURE - TOTAL UNITS THE OPTIMIZER DISTRIBUTED
009200           MOVE JP-TOTAL-UNITS     TO REC-KTR-OUT
009210           DISPLAY 'Total Units Distributed:      ' REC-KTR-OUT
009220      * NORMAL END OF JOB - ALL THREE FILES CLOSE TOGETHER HERE
009230           CLOSE SETTIN, RPTFILE, SETTOUT
009240           DISPLAY "END PROGR: PRNCOST"
009250           CONTINUE.
009260      *
009270      * Common Abend Target for This Program - Every GO TO 900-ERROR
009280      * Above Has Already DISPLAYed Its Own Diagnostic Message and
009290      * FILE STATUS Value Before Arriving Here. Whatever Grand Totals
009300      * Had Already Accumulated Are Dumped Below, as One Flat Field,
009310      * So the Operator Has Something to Compare Against the Prior
009320      * Run's Report on a Restart - No Files Are Closed Here; the
009330      * Operator's JCL/Scheduler Step Restart Handles Cleanup From
009340      * Here, Not This Program.
009350       900-ERROR.
009360           DISPLAY 'TOTALS AT ABEND = ' CT-ALT-DUMP-LINE
009370           GOBACK.
****** **************************** Bottom of Data ***************************
